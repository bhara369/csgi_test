000100*****************************************************************         
000200* Author: Erik Eriksen                                                    
000300* Create Date: 2022-02-07                                                 
000400* Last Modified: 2022-02-07                                               
000500* Purpose: Linkage-section layout for a completed word-statistics         
000600*          pass over one input file: the uppercase-word count             
000700*          and the distinct set of long words, in insertion               
000800*          order (long-words-rule sorts this before it prints).           
000900* Tectonics: ./build.sh                                                   
001000*****************************************************************         
001100 01  l-word-stats.                                                        
001200     05  l-uppercase-word-count    pic 9(9) comp.                         
001300     05  l-long-word-count         pic 9(4) comp.                         
001400     05  filler                    pic x(02) value spaces.                
001500     05  l-long-word-table         occurs 0 to 1000 times                 
001600                                  depending on l-long-word-count.         
001700         10  l-long-word           pic x(100).                            
001800         10  filler                pic x(01) value spaces.                
