000100*****************************************************************         
000200* Author: Erik Eriksen                                                    
000300* Create Date: 2022-02-07                                                 
000400* Last Modified: 2022-02-07                                               
000500* Purpose: Linkage-section layout for the list of input file              
000600*          paths a run of the indexing job was handed, as read            
000700*          off the job's file-list control file.                          
000800* Tectonics: ./build.sh                                                   
000900*****************************************************************         
001000 01  l-file-list-table.                                                   
001100     05  l-num-files          pic 9(5) comp value 0.                      
001200     05  filler               pic x(03) value spaces.                     
001300     05  l-file-list-data     occurs 0 to 5000 times                      
001400                              depending on l-num-files.                   
001500         10  l-file-path      pic x(1024).                                
