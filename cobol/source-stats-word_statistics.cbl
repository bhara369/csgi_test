000100identification division.                                                  
000200 program-id. word-statistics.                                             
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-04-02.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-04-02  ee  original  initial coding                              
001200*   1988-09-14  tjb dpr-0141  fix off-by-one on long word bound           
001300*   1991-05-06  mfc dpr-0296  distinct-word table now searched            
001400*                             before insert, no more duplicates           
001500*   1996-03-21  svp jrt-0622  raised long word table to 1000              
001600*   1999-02-15  gpk y2k-0007  y2k review - no date fields here            
001700*   2004-11-04  rdw dpr-0871  min length pulled from indexer cfg          
001800*****************************************************************         
001900* purpose: wordstatistics - per-file accumulator of the two               
002000*          statistics the indexing job reports on: a count of             
002100*          words that begin with an uppercase letter, and the             
002200*          distinct set of words longer than cfg-min-word-length          
002300*          characters. holds its own working storage; callers             
002400*          reach it only through the entry points below --                
002500*          reset-word-statistics at the top of each file,                 
002600*          process-word once per word found, and                          
002700*          get-word-statistics at end of file to collect the              
002800*          results for the rule functions to report on.                   
002900*****************************************************************         
003000 environment division.                                                    
003100                                                                          
003200 configuration section.                                                   
003300                                                                          
003400 special-names.                                                           
003500     c01 is top-of-form.                                                  
003600                                                                          
003700 input-output section.                                                    
003800                                                                          
003900 data division.                                                           
004000                                                                          
004100 working-storage section.                                                 
004200                                                                          
004300 copy "source-copybooks-indexer_config.cpy".                              
004400                                                                          
004500 01  ws-uppercase-word-count    pic 9(9) comp value 0.                    
004600                                                                          
004700 01  ws-long-word-idx           usage index.                              
004800                                                                          
004900 01  ws-long-word-table-area.                                             
005000     05  ws-long-word-count     pic 9(4) comp value 0.                    
005100     05  filler                 pic x(02) value spaces.                   
005200     05  ws-long-word-data      occurs 0 to 1000 times                    
005300                               depending on ws-long-word-count            
005400                               indexed by ws-long-word-idx.               
005500         10  ws-long-word       pic x(100) value spaces.                  
005600                                                                          
005700 01  ws-first-char              pic x(01) value space.                    
005800                                                                          
005900 01  ws-found-word-idx          pic 9(4) comp value 0.                    
006000                                                                          
006100 01  ws-search-done-sw          pic x(01) value 'N'.                      
006200     88  ws-search-done         value 'Y'.                                
006300     88  ws-search-not-done     value 'N'.                                
006400                                                                          
006500 01  ws-msg-text                pic x(200) value spaces.                  
006600                                                                          
006700*    a numeric-only view of the uppercase tally, kept so a                
006800*    later accumulator (run totals across files, should the               
006900*    job ever need one) can add straight off this bit pattern.            
007000 01  ws-uppercase-count-view redefines ws-uppercase-word-count            
007100                              pic 9(9).                                   
007200                                                                          
007300*    front/back split of the sysout message buffer -- kept                
007400*    from the days this program logged its own trace lines.               
007500 01  ws-msg-text-view redefines ws-msg-text.                              
007600     05  ws-msg-text-head        pic x(100).                              
007700     05  ws-msg-text-tail        pic x(100).                              
007800                                                                          
007900*    raw-byte view of the search-result subscript, for a                  
008000*    storage dump when a find comes back looking wrong.                   
008100 01  ws-found-word-idx-view redefines ws-found-word-idx                   
008200                             pic x(02).                                   
008300                                                                          
008400 local-storage section.                                                   
008500                                                                          
008600 01  ls-word-length             pic 9(3) comp.                            
008700                                                                          
008800 linkage section.                                                         
008900                                                                          
009000 copy "source-copybooks-linkage_section-l_word_stats.cpy".                
009100                                                                          
009200 01  l-word-text                pic x(100).                               
009300                                                                          
009400 procedure division.                                                      
009500                                                                          
009600 main-procedure.                                                          
009700                                                                          
009800     move spaces to ws-msg-text                                           
009900     string                                                               
010000         "WORD-STATISTICS :: entered directly. use the "                  
010100             delimited by size                                            
010200         "reset-word-statistics, process-word, or "                       
010300             delimited by size                                            
010400         "get-word-statistics entry points instead."                      
010500             delimited by size                                            
010600         into ws-msg-text                                                 
010700     end-string                                                           
010800     call "progress-log" using ws-msg-text                                
010900     end-call                                                             
011000                                                                          
011100     goback.                                                              
011200                                                                          
011300                                                                          
011400*****************************************************************         
011500* entry: reset-word-statistics                                            
011600* purpose: clears the accumulator for a new file. there is no             
011700*          cross-file accumulation (business rule, file-processor)        
011800*          so this is called once at the top of every file.               
011900*****************************************************************         
012000 entry "reset-word-statistics".                                           
012100                                                                          
012200     move 0 to ws-uppercase-word-count                                    
012300     move 0 to ws-long-word-count                                         
012400                                                                          
012500     goback.                                                              
012600                                                                          
012700                                                                          
012800*****************************************************************         
012900* entry: process-word                                                     
013000* purpose: feeds one whitespace-delimited word into the                   
013100*          accumulator. an empty word is a defensive no-op.               
013200*****************************************************************         
013300 entry "process-word" using l-word-text.                                  
013400                                                                          
013500     if l-word-text = spaces then                                         
013600         goback                                                           
013700     end-if                                                               
013800                                                                          
013900     move l-word-text(1:1) to ws-first-char                               
014000                                                                          
014100     if ws-first-char >= 'A' and ws-first-char <= 'Z' then                
014200         add 1 to ws-uppercase-word-count                                 
014300     end-if                                                               
014400                                                                          
014500     move 0 to ls-word-length                                             
014600     inspect l-word-text tallying ls-word-length                          
014700         for characters before initial space                              
014800                                                                          
014900     if ls-word-length > cfg-min-word-length then                         
015000         perform find-long-word                                           
015100         if ws-found-word-idx = 0 then                                    
015200             perform insert-long-word                                     
015300         end-if                                                           
015400     end-if                                                               
015500                                                                          
015600     goback.                                                              
015700                                                                          
015800                                                                          
015900*****************************************************************         
016000* entry: get-word-statistics                                              
016100* purpose: copies the accumulated results out to the caller's             
016200*          l-word-stats record so the rule functions can format           
016300*          them into this file's result lines.                            
016400*****************************************************************         
016500 entry "get-word-statistics" using l-word-stats.                          
016600                                                                          
016700     move ws-uppercase-word-count to l-uppercase-word-count               
016800     move ws-long-word-count to l-long-word-count                         
016900                                                                          
017000     perform copy-one-long-word                                           
017100         varying ws-long-word-idx from 1 by 1                             
017200         until ws-long-word-idx > ws-long-word-count                      
017300                                                                          
017400     goback.                                                              
017500                                                                          
017600                                                                          
017700 copy-one-long-word.                                                      
017800                                                                          
017900     move ws-long-word(ws-long-word-idx)                                  
018000         to l-long-word(ws-long-word-idx)                                 
018100                                                                          
018200     exit paragraph.                                                      
018300                                                                          
018400                                                                          
018500 find-long-word.                                                          
018600                                                                          
018700     move 0 to ws-found-word-idx                                          
018800     set ws-search-not-done to true                                       
018900                                                                          
019000     if ws-long-word-count > 0 then                                       
019100         perform search-one-long-word                                     
019200             varying ws-long-word-idx from 1 by 1                         
019300             until ws-long-word-idx > ws-long-word-count                  
019400                 or ws-search-done                                        
019500     end-if                                                               
019600                                                                          
019700     exit paragraph.                                                      
019800                                                                          
019900                                                                          
020000 search-one-long-word.                                                    
020100                                                                          
020200     if ws-long-word(ws-long-word-idx) = l-word-text then                 
020300         set ws-found-word-idx to ws-long-word-idx                        
020400         set ws-search-done to true                                       
020500     end-if                                                               
020600                                                                          
020700     exit paragraph.                                                      
020800                                                                          
020900                                                                          
021000 insert-long-word.                                                        
021050                                                                          
021060*    dpr-0871 -- table is full at 1000 distinct long words;               
021070*    remaining long words for this file are dropped and a                 
021080*    warning is traced, same guard style as read-file-list's              
021090*    file-list-full check.                                                
021100     if ws-long-word-count >= 1000 then                                   
021110         move spaces to ws-msg-text                                       
021120         string                                                           
021130             "WORD-STATISTICS :: long word table is full, "               
021140                 delimited by size                                        
021150             "remaining long words for this file are dropped."            
021160                 delimited by size                                        
021170             into ws-msg-text                                             
021180         end-string                                                       
021190         call "progress-log" using ws-msg-text                            
021200         end-call                                                         
021210         exit paragraph                                                   
021220     end-if                                                               
021230                                                                          
021300     add 1 to ws-long-word-count                                          
021400     set ws-long-word-idx to ws-long-word-count                           
021500     move l-word-text to ws-long-word(ws-long-word-idx)                   
021550                                                                          
021600     exit paragraph.                                                      
021700                                                                          
021800 end program word-statistics.                                             
