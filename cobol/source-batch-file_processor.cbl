000100identification division.                                                  
000200 program-id. file-processor.                                              
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-01-15.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-01-15  ee  original  initial coding as the basic                 
001200*                             interpreter's main driver                   
001300*   1988-06-02  tjb dpr-0114  file-list control file support              
001400*   1990-09-30  mfc dpr-0261  driver reworked around the word             
001500*                             splitter, tag stripper and stats            
001600*                             accumulator now used by this job            
001700*   1994-08-30  klm jrt-0509  report line widened to prod width           
001800*   1996-03-21  svp jrt-0622  progress line added every 25 pct            
001900*                             of the file list, plus first/last           
002000*   1999-02-15  gpk y2k-0007  accept ... from date yyyymmdd used          
002100*                             throughout, elapsed time unaffected         
002200*   2004-11-04  rdw dpr-0871  retired the interpreter entirely;           
002300*                             this run is now the text-indexing           
002400*                             batch job start to finish -- reads          
002500*                             the file list, drives the two               
002600*                             indexing rules over every file,             
002700*                             writes the printed report                   
002800*****************************************************************         
002900* purpose: fileprocessor - the batch job's main driver. for               
003000*          every file named on the job's file-list control file           
003100*          (ddfilst), this job clears word-statistics, reads              
003200*          and splits the file into words (read-input-file),              
003300*          collects the accumulated statistics, runs both                 
003400*          indexing rules over them, and prints one report                
003500*          block per file to ddreprt. files that fail to open             
003600*          or are rejected for exceeding the size ceiling are             
003700*          skipped; the run continues with the file that                  
003800*          follows. an operational progress line is written to            
003900*          sysout for the first file, the last file, and every            
004000*          25 percent of the file list in between, along with             
004100*          the run's total elapsed time at the end.                       
004200*****************************************************************         
004300 environment division.                                                    
004400                                                                          
004500 configuration section.                                                   
004600                                                                          
004700 special-names.                                                           
004800     c01 is top-of-form.                                                  
004900                                                                          
005000 input-output section.                                                    
005100                                                                          
005200 file-control.                                                            
005300     select fd-report-file                                                
005400         assign to DDREPRT                                                
005500         organization is line sequential                                  
005600         file status is ws-report-file-status.                            
005700                                                                          
005800 data division.                                                           
005900                                                                          
006000 file section.                                                            
006100                                                                          
006200 fd  fd-report-file                                                       
006300     record contains 200 characters                                       
006400     recording mode is f.                                                 
006500 01  f-report-line.                                                       
006600     05  f-report-line-text     pic x(198).                               
006700     05  filler                 pic x(002) value spaces.                  
006800                                                                          
006900*    lets the two halves of a print line be moved separately              
007000*    when a report change someday wants a fixed label column.             
007100 01  ws-report-line-columns redefines f-report-line.                      
007200     05  ws-rpt-col-prefix      pic x(008).                               
007300     05  ws-rpt-col-text        pic x(190).                               
007400     05  filler                 pic x(002).                               
007500                                                                          
007600 working-storage section.                                                 
007700                                                                          
007800 copy "source-copybooks-indexer_config.cpy".                              
007900                                                                          
008000 copy "source-copybooks-linkage_section-l_file_list.cpy".                 
008100                                                                          
008200 copy "source-copybooks-linkage_section-l_word_stats.cpy".                
008300                                                                          
008400 copy "source-copybooks-linkage_section-l_indexing_result.cpy"            
008500     replacing ==l-indexing-result== by ==ws-uppercase-result==           
008600               ==l-rule-name==       by ==ws-upper-rule-name==            
008700               ==l-result-text==     by ==ws-upper-result-text==.         
008800                                                                          
008900 copy "source-copybooks-linkage_section-l_indexing_result.cpy"            
009000     replacing ==l-indexing-result== by ==ws-longwords-result==           
009100               ==l-rule-name==       by ==ws-long-rule-name==             
009200               ==l-result-text==     by ==ws-long-result-text==.          
009300                                                                          
009400 01  ws-report-file-status      pic x(02) value spaces.                   
009500     88  ws-report-file-ok      value "00".                               
009600                                                                          
009700 01  ws-file-idx                pic 9(5) comp value 0.                    
009800 01  ws-current-path            pic x(1024) value spaces.                 
009900                                                                          
010000 01  ws-file-valid-sw           pic x(01) value 'N'.                      
010100     88  ws-file-valid          value 'Y'.                                
010200     88  ws-file-invalid        value 'N'.                                
010300                                                                          
010400 01  ws-percent-work-area.                                                
010500     05  ws-percent-done        pic 9(3) comp value 0.                    
010600     05  ws-percent-quotient    pic 9(3) comp value 0.                    
010700     05  ws-percent-remainder   pic 9(3) comp value 0.                    
010800     05  filler                 pic x(01) value spaces.                   
010900                                                                          
011000 01  ws-last-logged-percent     pic s9(3) comp value -1.                  
011100                                                                          
011200 01  ws-file-idx-edit           pic zzzz9.                                
011300 01  ws-num-files-edit          pic zzzz9.                                
011400 01  ws-percent-edit            pic zz9.                                  
011500                                                                          
011600 01  ws-start-time-raw          pic 9(08) value 0.                        
011700 01  ws-start-time-parts redefines ws-start-time-raw.                     
011800     05  ws-start-hour          pic 99.                                   
011900     05  ws-start-min           pic 99.                                   
012000     05  ws-start-sec           pic 99.                                   
012100     05  ws-start-hsec          pic 99.                                   
012200                                                                          
012300 01  ws-end-time-raw            pic 9(08) value 0.                        
012400 01  ws-end-time-parts redefines ws-end-time-raw.                         
012500     05  ws-end-hour            pic 99.                                   
012600     05  ws-end-min             pic 99.                                   
012700     05  ws-end-sec             pic 99.                                   
012800     05  ws-end-hsec            pic 99.                                   
012900                                                                          
013000 01  ws-elapsed-work-area.                                                
013100     05  ws-start-hundredths    pic 9(9) comp value 0.                    
013200     05  ws-end-hundredths      pic 9(9) comp value 0.                    
013300     05  ws-elapsed-hundredths  pic s9(9) comp value 0.                   
013400     05  ws-elapsed-seconds     pic 9(7) comp value 0.                    
013500                                                                          
013600 01  ws-elapsed-edit            pic z(6)9.                                
013700                                                                          
013800 01  ws-msg-text                pic x(200) value spaces.                  
013900                                                                          
014000 procedure division.                                                      
014100                                                                          
014200 0100-main-procedure.                                                     
014300                                                                          
014400     perform 0200-initialize-run thru 0200-exit                           
014500                                                                          
014600     perform 0300-read-list-of-files thru 0300-exit                       
014700                                                                          
014800     if l-num-files = 0 then                                              
014900         go to 0100-no-files                                              
015000     end-if                                                               
015100                                                                          
015200     perform 0400-process-all-files                                       
015300     go to 0100-finish                                                    
015400                                                                          
015500 0100-no-files.                                                           
015600     perform 0350-log-no-files-message                                    
015700                                                                          
015800 0100-finish.                                                             
015900     perform 0900-finish-run thru 0900-exit                               
016000                                                                          
016100     stop run.                                                            
016200                                                                          
016300                                                                          
016400 0200-initialize-run.                                                     
016500                                                                          
016600     open output fd-report-file                                           
016700     accept ws-start-time-raw from time                                   
016800     move -1 to ws-last-logged-percent                                    
016900                                                                          
017000     move spaces to ws-msg-text                                           
017100     string "FILE-PROCESSOR :: indexing run starting"                     
017200             delimited by size                                            
017300         into ws-msg-text                                                 
017400     end-string                                                           
017500     call "progress-log" using ws-msg-text                                
017600     end-call                                                             
017700                                                                          
017800 0200-exit.                                                               
017900     exit.                                                                
018000                                                                          
018100                                                                          
018200 0300-read-list-of-files.                                                 
018300                                                                          
018400     call "read-file-list" using l-file-list-table                        
018500     end-call                                                             
018600                                                                          
018700 0300-exit.                                                               
018800     exit.                                                                
018900                                                                          
019000                                                                          
019100 0350-log-no-files-message.                                               
019200                                                                          
019300     move spaces to ws-msg-text                                           
019400     string "FILE-PROCESSOR :: file list is empty, nothing "              
019500             delimited by size                                            
019600         "to index" delimited by size                                     
019700         into ws-msg-text                                                 
019800     end-string                                                           
019900     call "progress-log" using ws-msg-text                                
020000     end-call                                                             
020100                                                                          
020200     exit paragraph.                                                      
020300                                                                          
020400                                                                          
020500 0400-process-all-files.                                                  
020600                                                                          
020700     perform 0500-process-one-file                                        
020800         varying ws-file-idx from 1 by 1                                  
020900         until ws-file-idx > l-num-files                                  
021000                                                                          
021100     exit paragraph.                                                      
021200                                                                          
021300                                                                          
021400 0500-process-one-file.                                                   
021500                                                                          
021600     move l-file-path(ws-file-idx) to ws-current-path                     
021700                                                                          
021800     call "reset-word-statistics"                                         
021900     end-call                                                             
022000                                                                          
022100     set ws-file-valid to true                                            
022200     call "read-input-file" using                                         
022300         ws-current-path ws-file-valid-sw                                 
022400     end-call                                                             
022500                                                                          
022600     if ws-file-valid then                                                
022700         perform 0600-build-and-print-file-report                         
022800     end-if                                                               
022900                                                                          
023000     perform 0800-log-progress-if-needed                                  
023100                                                                          
023200     exit paragraph.                                                      
023300                                                                          
023400                                                                          
023500 0600-build-and-print-file-report.                                        
023600                                                                          
023700     call "get-word-statistics" using l-word-stats                        
023800     end-call                                                             
023900                                                                          
024000     call "uppercase-words-rule" using l-word-stats                       
024100         returning ws-uppercase-result                                    
024200     end-call                                                             
024300                                                                          
024400     call "long-words-rule" using l-word-stats                            
024500         returning ws-longwords-result                                    
024600     end-call                                                             
024700                                                                          
024800     perform 0700-print-file-report                                       
024900                                                                          
025000     exit paragraph.                                                      
025100                                                                          
025200                                                                          
025300 0700-print-file-report.                                                  
025400                                                                          
025500     move spaces to f-report-line                                         
025600     string "FILE: " delimited by size                                    
025700         ws-current-path delimited by space                               
025800         into f-report-line-text                                          
025900     end-string                                                           
026000     write f-report-line                                                  
026100                                                                          
026200     move spaces to f-report-line                                         
026300     string "RULE : " delimited by size                                   
026400         ws-upper-rule-name delimited by size                             
026500         into f-report-line-text                                          
026600     end-string                                                           
026700     write f-report-line                                                  
026800                                                                          
026900     move spaces to f-report-line                                         
027000     string "RESULT : " delimited by size                                 
027100         ws-upper-result-text delimited by size                           
027200         into f-report-line-text                                          
027300     end-string                                                           
027400     write f-report-line                                                  
027500                                                                          
027600     move spaces to f-report-line                                         
027700     string "RULE : " delimited by size                                   
027800         ws-long-rule-name delimited by size                              
027900         into f-report-line-text                                          
028000     end-string                                                           
028100     write f-report-line                                                  
028200                                                                          
028300     move spaces to f-report-line                                         
028400     string "RESULT : " delimited by size                                 
028500         ws-long-result-text delimited by size                            
028600         into f-report-line-text                                          
028700     end-string                                                           
028800     write f-report-line                                                  
028900                                                                          
029000     move spaces to f-report-line                                         
029100     write f-report-line                                                  
029200                                                                          
029300     exit paragraph.                                                      
029400                                                                          
029500                                                                          
029600*****************************************************************         
029700* jrt-0622 -- a line is logged for the first file, the last               
029800* file, and whenever the running percent-of-list-processed                
029900* crosses a new multiple of cfg-progress-interval.                        
030000*****************************************************************         
030100 0800-log-progress-if-needed.                                             
030200                                                                          
030300     compute ws-percent-done =                                            
030400         (ws-file-idx * 100) / l-num-files                                
030500                                                                          
030600     divide ws-percent-done by cfg-progress-interval                      
030700         giving ws-percent-quotient                                       
030800         remainder ws-percent-remainder                                   
030900                                                                          
031000     if ws-file-idx = 1                                                   
031100         or ws-file-idx = l-num-files                                     
031200         or (ws-percent-remainder = 0                                     
031300             and ws-percent-done > ws-last-logged-percent)                
031400     then                                                                 
031500         move ws-percent-done to ws-last-logged-percent                   
031600         perform 0850-log-one-progress-line                               
031700     end-if                                                               
031800                                                                          
031900     exit paragraph.                                                      
032000                                                                          
032100                                                                          
032200 0850-log-one-progress-line.                                              
032300                                                                          
032400     move ws-file-idx to ws-file-idx-edit                                 
032500     move l-num-files to ws-num-files-edit                                
032600     move ws-percent-done to ws-percent-edit                              
032700                                                                          
032800     move spaces to ws-msg-text                                           
032900     string "FILE-PROCESSOR :: processed " delimited by size              
033000         ws-file-idx-edit delimited by size                               
033100         " of " delimited by size                                         
033200         ws-num-files-edit delimited by size                              
033300         " files (" delimited by size                                     
033400         ws-percent-edit delimited by size                                
033500         " pct)" delimited by size                                        
033600         into ws-msg-text                                                 
033700     end-string                                                           
033800     call "progress-log" using ws-msg-text                                
033900     end-call                                                             
034000                                                                          
034100     exit paragraph.                                                      
034200                                                                          
034300                                                                          
034400 0900-finish-run.                                                         
034500                                                                          
034600     accept ws-end-time-raw from time                                     
034700                                                                          
034800     compute ws-start-hundredths =                                        
034900         ws-start-hour * 360000 + ws-start-min * 6000                     
035000         + ws-start-sec * 100 + ws-start-hsec                             
035100                                                                          
035200     compute ws-end-hundredths =                                          
035300         ws-end-hour * 360000 + ws-end-min * 6000                         
035400         + ws-end-sec * 100 + ws-end-hsec                                 
035500                                                                          
035600     compute ws-elapsed-hundredths =                                      
035700         ws-end-hundredths - ws-start-hundredths                          
035800                                                                          
035900     if ws-elapsed-hundredths < 0 then                                    
036000         add 8640000 to ws-elapsed-hundredths                             
036100     end-if                                                               
036200                                                                          
036300     compute ws-elapsed-seconds = ws-elapsed-hundredths / 100             
036400     move ws-elapsed-seconds to ws-elapsed-edit                           
036500                                                                          
036600     move spaces to ws-msg-text                                           
036700     string "FILE-PROCESSOR :: indexing run complete, "                   
036800             delimited by size                                            
036900         "elapsed " delimited by size                                     
037000         ws-elapsed-edit delimited by size                                
037100         " seconds" delimited by size                                     
037200         into ws-msg-text                                                 
037300     end-string                                                           
037400     call "progress-log" using ws-msg-text                                
037500     end-call                                                             
037600                                                                          
037700     close fd-report-file                                                 
037800                                                                          
037900 0900-exit.                                                               
038000     exit.                                                                
038100                                                                          
038200 end program file-processor.                                              
