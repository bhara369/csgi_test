000100identification division.                                                  
000200 function-id. uppercase-words-rule.                                       
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-04-09.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-04-09  ee  original  initial coding                              
001200*   1994-08-30  klm jrt-0509  result text widened to prod width           
001300*   1999-02-15  gpk y2k-0007  y2k review - no date fields here            
001400*   2004-11-04  rdw dpr-0871  count now stripped of leading               
001500*                             blanks by hand, no library calls            
001600*****************************************************************         
001700* purpose: uppercasewordsrule - formats the uppercase-word count          
001800*          accumulated by word-statistics into this file's first          
001900*          result line: label "Uppercase Words Count", text               
002000*          "Number of words starting with uppercase: <n>".                
002100*****************************************************************         
002200 environment division.                                                    
002300                                                                          
002400 configuration section.                                                   
002500                                                                          
002600 special-names.                                                           
002700     c01 is top-of-form.                                                  
002800                                                                          
002900 input-output section.                                                    
003000                                                                          
003100 data division.                                                           
003200                                                                          
003300 working-storage section.                                                 
003400                                                                          
003500 01  ws-count-edit               pic z(8)9.                               
003600                                                                          
003700*    numeric-only view of the same nine bytes, kept in case a             
003800*    later release needs to re-add the count into a run total.            
003900 01  ws-count-numeric redefines ws-count-edit pic 9(09).                  
004000                                                                          
004100 01  ws-count-edit-bytes redefines ws-count-edit.                         
004200     05  ws-count-edit-byte      occurs 9 times pic x.                    
004300                                                                          
004400 01  ws-lead-spaces              pic 9(2) comp value 0.                   
004500 01  ws-count-start              pic 9(2) comp value 1.                   
004600                                                                          
004700 01  ws-rule-name-stage          pic x(24) value spaces.                  
004800                                                                          
004900*    front/back split of the staged label, unused today but               
005000*    kept from the days this rule printed a two-line heading.             
005100 01  ws-rule-name-stage-view redefines ws-rule-name-stage.                
005200     05  ws-rule-name-stage-1    pic x(12).                               
005300     05  ws-rule-name-stage-2    pic x(12).                               
005400                                                                          
005500 linkage section.                                                         
005600                                                                          
005700 copy "source-copybooks-linkage_section-l_word_stats.cpy".                
005800                                                                          
005900 copy "source-copybooks-linkage_section-l_indexing_result.cpy".           
006000                                                                          
006100 procedure division                                                       
006200     using l-word-stats                                                   
006300     returning l-indexing-result.                                         
006400                                                                          
006500 main-procedure.                                                          
006600                                                                          
006700     move spaces to l-indexing-result                                     
006800                                                                          
006900     move "Uppercase Words Count" to ws-rule-name-stage                   
007000     move ws-rule-name-stage to l-rule-name                               
007100                                                                          
007200     move l-uppercase-word-count to ws-count-edit                         
007300                                                                          
007400     move 0 to ws-lead-spaces                                             
007500     inspect ws-count-edit tallying ws-lead-spaces                        
007600         for leading space                                                
007700     compute ws-count-start = ws-lead-spaces + 1                          
007800                                                                          
007900     string                                                               
008000         "Number of words starting with uppercase: "                      
008100             delimited by size                                            
008200         ws-count-edit(ws-count-start:) delimited by size                 
008300         into l-result-text                                               
008400     end-string                                                           
008500                                                                          
008600     goback.                                                              
008700                                                                          
008800 end function uppercase-words-rule.                                       
