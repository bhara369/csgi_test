000100identification division.                                                  
000200 program-id. text-cleaner.                                                
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-03-11.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-03-11  ee  original  initial coding, tag strip only              
001200*   1988-06-02  tjb dpr-0114  handle unterminated tag at eol              
001300*   1990-01-19  mfc dpr-0233  empty tag pair no longer stripped           
001400*   1994-08-30  klm jrt-0509  widened work line to prod width             
001500*   1999-02-15  gpk y2k-0007  y2k review - no date fields here            
001600*   2004-11-04  rdw dpr-0871  moved constants to indexer cfg              
001650*   2005-07-19  jqp dpr-0938  unterminated tag text was being             
001660*                             dropped -- now copied through as-is         
001700*****************************************************************         
001800* purpose: textcleaner - strips html/xml style markup, that is            
001900*          any run beginning with '<', followed by one or more            
002000*          characters that are not '>', followed by '>', from             
002100*          one line of input text before it is split into words.          
002200*          text outside of tags, including the whitespace that            
002300*          separated a tag from its neighbours, is left alone.            
002400*****************************************************************         
002500 environment division.                                                    
002600                                                                          
002700 configuration section.                                                   
002800                                                                          
002900 special-names.                                                           
003000     c01 is top-of-form.                                                  
003100                                                                          
003200 input-output section.                                                    
003300                                                                          
003400 data division.                                                           
003500                                                                          
003600 file section.                                                            
003700                                                                          
003800 working-storage section.                                                 
003900                                                                          
004000 copy "source-copybooks-indexer_config.cpy".                              
004100                                                                          
004200 01  ws-clean-line-area.                                                  
004300     05  ws-clean-line          pic x(200) value spaces.                  
004400     05  filler                 pic x(01)  value spaces.                  
004500                                                                          
004600 01  ws-scan-counters.                                                    
004700     05  ws-in-idx              pic 9(03) comp value 0.                   
004800     05  ws-out-idx             pic 9(03) comp value 0.                   
004900     05  filler                 pic x(01)  value spaces.                  
005000                                                                          
005100*    ws-in-idx-edit is a numeric-edited view of the scan                  
005200*    pointer, used only when tracing the scan under logging --            
005300*    kept as a redefines rather than a second moved-into field.           
005400 01  ws-in-idx-disp redefines ws-scan-counters.                           
005500     05  ws-in-idx-edit         pic zz9.                                  
005600     05  filler                 pic x(04).                                
005700                                                                          
005800 01  ws-cur-char                pic x(01) value space.                    
005900 01  ws-next-char               pic x(01) value space.                    
005910                                                                          
005920*    dpr-0938 -- remembers where a candidate tag opened, so an            
005930*    unterminated tag at end of line can be copied through whole.         
005940 01  ws-tag-start-idx          pic 9(03) comp value 0.                    
005950 01  ws-tag-len                pic 9(03) comp value 0.                    
006000                                                                          
006100 01  ws-tag-state-sw            pic x(01) value 'N'.                      
006200     88  ws-in-tag              value 'Y'.                                
006300     88  ws-not-in-tag          value 'N'.                                
006400                                                                          
006500*    lets a dump show the switch byte next to the printable               
006600*    character it stands for, without a separate move.                    
006700 01  ws-tag-state-view redefines ws-tag-state-sw pic x(01).               
006800                                                                          
006900 01  ws-clean-line-area-view redefines ws-clean-line-area.                
007000     05  filler                 pic x(201).                               
007100                                                                          
007200 linkage section.                                                         
007300                                                                          
007400 01  l-line-text                pic x(200).                               
007500                                                                          
007600 procedure division using l-line-text.                                    
007700                                                                          
007800 main-procedure.                                                          
007900                                                                          
008000     move spaces to ws-clean-line-area                                    
008100     move 0 to ws-out-idx                                                 
008200     set ws-not-in-tag to true                                            
008300                                                                          
008400     perform scan-one-character                                           
008500         varying ws-in-idx from 1 by 1                                    
008600         until ws-in-idx > cfg-input-buffer-size                          
008610                                                                          
008620     if ws-in-tag then                                                    
008630         perform flush-unterminated-tag                                   
008640     end-if                                                               
008700                                                                          
008800     move ws-clean-line to l-line-text                                    
008900                                                                          
009000     goback.                                                              
009100                                                                          
009200                                                                          
009300 scan-one-character.                                                      
009400                                                                          
009500     move l-line-text(ws-in-idx:1) to ws-cur-char                         
009600                                                                          
009700     if ws-in-tag then                                                    
009800         if ws-cur-char = '>' then                                        
009900             set ws-not-in-tag to true                                    
010000         end-if                                                           
010100     else                                                                 
010200         if ws-cur-char = '<' then                                        
010300             perform check-tag-open                                       
010400         else                                                             
010500             add 1 to ws-out-idx                                          
010600             move ws-cur-char to ws-clean-line(ws-out-idx:1)              
010700         end-if                                                           
010800     end-if                                                               
010900                                                                          
011000     exit paragraph.                                                      
011100                                                                          
011200                                                                          
011300*    dpr-0233 -- a bare "<>" pair (zero characters between the            
011400*    brackets) does not satisfy "one or more non-> characters",           
011500*    so it is not a tag and both brackets are copied through.             
011600 check-tag-open.                                                          
011700                                                                          
011800     move spaces to ws-next-char                                          
011900     if ws-in-idx < cfg-input-buffer-size then                            
012000         move l-line-text(ws-in-idx + 1:1) to ws-next-char                
012100     end-if                                                               
012200                                                                          
012300     if ws-next-char = '>' then                                           
012400         add 1 to ws-out-idx                                              
012500         move ws-cur-char to ws-clean-line(ws-out-idx:1)                  
012600     else                                                                 
012690         move ws-in-idx to ws-tag-start-idx                               
012700         set ws-in-tag to true                                            
012800     end-if                                                               
012900                                                                          
013000     exit paragraph.                                                      
013005                                                                          
013010                                                                          
013015*    dpr-0938 -- reaching end of buffer with ws-in-tag still              
013020*    set means no '>' ever closed the '<' found at                        
013025*    ws-tag-start-idx; that text is not a tag per the match               
013030*    rule and is copied through to the clean line untouched.              
013035 flush-unterminated-tag.                                                  
013040                                                                          
013045     compute ws-tag-len =                                                 
013050         cfg-input-buffer-size - ws-tag-start-idx + 1                     
013055                                                                          
013060     move l-line-text(ws-tag-start-idx:ws-tag-len)                        
013065         to ws-clean-line(ws-out-idx + 1:ws-tag-len)                      
013070                                                                          
013075     add ws-tag-len to ws-out-idx                                         
013080     set ws-not-in-tag to true                                            
013085                                                                          
013090     exit paragraph.                                                      
013100                                                                          
013200 end program text-cleaner.                                                
