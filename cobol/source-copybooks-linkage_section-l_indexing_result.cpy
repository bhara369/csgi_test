000100*****************************************************************         
000200* Author: Erik Eriksen                                                    
000300* Create Date: 2021-11-18                                                 
000400* Last Modified: 2022-02-07                                               
000500* Purpose: Copybook containing the indexing-result layout                 
000600*          returned by a rule function -- the rule's printed              
000700*          label and the formatted result line for one file.              
000800* Tectonics: ./build.sh                                                   
000900*****************************************************************         
001000 01  l-indexing-result.                                                   
001100     05  l-rule-name           pic x(24)  value spaces.                   
001200     05  l-result-text         pic x(200) value spaces.                   
001300     05  filler                pic x(02)  value spaces.                   
