000100identification division.                                                  
000200 program-id. read-input-file.                                             
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-03-11.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-03-11  ee  original  initial coding (was load-program,           
001200*                             loaded a basic source file; now             
001300*                             reads one input text file for the           
001400*                             indexer)                                    
001500*   1988-06-02  tjb dpr-0114  line cleaning via text-cleaner              
001600*                             added before word splitting                 
001700*   1990-09-30  mfc dpr-0261  word split moved to character               
001800*                             scan, punctuation kept as-is                
001900*   1994-08-30  klm jrt-0509  work line widened to prod width             
002000*   1999-02-15  gpk y2k-0007  y2k review - no date fields here            
002100*   2004-11-04  rdw dpr-0871  max file size ceiling enforced by           
002200*                             running byte tally on the read              
002300*                             loop (100 mb, from indexer cfg)             
002400*****************************************************************         
002500* purpose: readinputfile - validates and reads one input text             
002600*          file line by line for the indexing job. each line is           
002700*          cleaned of html markup (text-cleaner) then split on            
002800*          whitespace into words; every word is fed, in order,            
002900*          to word-statistics' process-word entry. a file that            
003000*          cannot be opened, or that grows past the configured            
003100*          size ceiling while being read, is rejected -- fatal            
003200*          for that file only, the run continues with the next.           
003300*****************************************************************         
003400 environment division.                                                    
003500                                                                          
003600 configuration section.                                                   
003700                                                                          
003800 special-names.                                                           
003900     c01 is top-of-form.                                                  
004000                                                                          
004100 input-output section.                                                    
004200                                                                          
004300 file-control.                                                            
004400     select optional fd-input-text-file                                   
004500         assign to dynamic ws-current-file-name                           
004600         organization is line sequential                                  
004700         file status is ws-input-file-status.                             
004800                                                                          
004900 data division.                                                           
005000                                                                          
005100 file section.                                                            
005200                                                                          
005300 fd  fd-input-text-file                                                   
005400     record contains 200 characters                                       
005500     recording mode is f.                                                 
005600 01  f-input-line-text          pic x(200).                               
005700                                                                          
005800 working-storage section.                                                 
005900                                                                          
006000 copy "source-copybooks-indexer_config.cpy".                              
006100                                                                          
006200 01  ws-current-file-name       pic x(1024) value spaces.                 
006300                                                                          
006400 01  ws-input-file-status       pic x(02) value spaces.                   
006500     88  ws-input-file-ok       value "00".                               
006600                                                                          
006700*    same byte-pair split used in read-file-list, kept here in            
006800*    case a future release needs to trap a specific vsam or               
006900*    line-sequential status digit on its own.                             
007000 01  ws-input-file-status-view redefines ws-input-file-status.            
007100     05  ws-input-file-status-1 pic x(01).                                
007200     05  ws-input-file-status-2 pic x(01).                                
007300                                                                          
007400 01  ws-eof-sw                  pic x(01) value 'N'.                      
007500     88  ws-eof                 value 'Y'.                                
007600     88  ws-not-eof             value 'N'.                                
007700                                                                          
007800 01  ws-byte-tally              pic 9(9) comp value 0.                    
007900                                                                          
008000*    lets a dump show the tally as raw storage next to its                
008100*    displayed value when the 100mb ceiling trips unexpectedly.           
008200 01  ws-byte-tally-view redefines ws-byte-tally pic x(04).                
008300                                                                          
008400 01  ws-clean-line              pic x(200) value spaces.                  
008500                                                                          
008600*    front/back split of the working line, used only when a               
008700*    trace needs to see roughly where a split word broke.                 
008800 01  ws-clean-line-view redefines ws-clean-line.                          
008900     05  ws-clean-line-front     pic x(100).                              
009000     05  ws-clean-line-back      pic x(100).                              
009100                                                                          
009200 01  ws-word-work-area.                                                   
009300     05  ws-word-text           pic x(100) value spaces.                  
009400     05  ws-word-len            pic 9(3) comp value 0.                    
009500     05  filler                 pic x(01) value spaces.                   
009600                                                                          
009700 01  ws-scan-idx                pic 9(3) comp value 0.                    
009800 01  ws-cur-char                pic x(01) value space.                    
009900                                                                          
010000 01  ws-is-whitespace-sw        pic x(01) value 'N'.                      
010100     88  ws-is-whitespace       value 'Y'.                                
010200     88  ws-not-whitespace      value 'N'.                                
010300                                                                          
010400 01  ws-msg-text                pic x(200) value spaces.                  
010500                                                                          
010600 linkage section.                                                         
010700                                                                          
010800 01  l-current-file-name        pic x(1024).                              
010900                                                                          
011000 01  l-file-valid-sw            pic x(01).                                
011100     88  l-file-valid           value 'Y'.                                
011200     88  l-file-invalid         value 'N'.                                
011300                                                                          
011400 procedure division using                                                 
011500     l-current-file-name l-file-valid-sw.                                 
011600                                                                          
011700 0100-main-procedure.                                                     
011800                                                                          
011900     set l-file-valid to true                                             
012000     move l-current-file-name to ws-current-file-name                     
012100                                                                          
012200     perform 0200-validate-and-open-file thru 0200-exit                   
012300                                                                          
012400     if l-file-invalid then                                               
012500         go to 0100-exit                                                  
012600     end-if                                                               
012700                                                                          
012800     perform 0300-read-and-split-file thru 0300-exit                      
012900                                                                          
013000     close fd-input-text-file                                             
013100                                                                          
013200 0100-exit.                                                               
013300     goback.                                                              
013400                                                                          
013500                                                                          
013600 0200-validate-and-open-file.                                             
013700                                                                          
013800     move 0 to ws-byte-tally                                              
013900     set ws-not-eof to true                                               
014000                                                                          
014100     open input fd-input-text-file                                        
014200                                                                          
014300     if not ws-input-file-ok then                                         
014400         move spaces to ws-msg-text                                       
014500         string                                                           
014600             "READ-INPUT-FILE :: ERROR : file does not exist "            
014700                 delimited by size                                        
014800             "or is not a regular file : " delimited by size              
014900             ws-current-file-name delimited by space                      
015000             " : status: " delimited by size                              
015100             ws-input-file-status delimited by size                       
015200             into ws-msg-text                                             
015300         end-string                                                       
015400         call "progress-log" using ws-msg-text                            
015500         end-call                                                         
015600         set l-file-invalid to true                                       
015700     end-if                                                               
015800                                                                          
015900 0200-exit.                                                               
016000     exit.                                                                
016100                                                                          
016200                                                                          
016300*****************************************************************         
016400* dpr-0871 -- classic read-until-end loop: goes back to the top           
016500* of 0300-read-loop by go to until the read hits end of file or a         
016600* file-size rejection sets ws-eof, then falls through to                  
016700* 0300-exit. carried over from the days this shop wrote i-o loops         
016800* this way rather than with a perform ... until.                          
016900*****************************************************************         
017000 0300-read-and-split-file.                                                
017100                                                                          
017200 0300-read-loop.                                                          
017300     read fd-input-text-file                                              
017400         at end                                                           
017500             go to 0300-exit                                              
017600     end-read                                                             
017700                                                                          
017800     perform 0400-process-one-line thru 0400-exit                         
017900                                                                          
018000     if ws-eof then                                                       
018100         go to 0300-exit                                                  
018200     end-if                                                               
018300                                                                          
018400     go to 0300-read-loop.                                                
018500                                                                          
018600                                                                          
018700 0300-exit.                                                               
018800     exit.                                                                
018900                                                                          
019000                                                                          
019100 0400-process-one-line.                                                   
019200                                                                          
019300     add cfg-input-buffer-size 1 to ws-byte-tally                         
019400                                                                          
019500     if ws-byte-tally > cfg-max-file-size then                            
019600         move spaces to ws-msg-text                                       
019700         string                                                           
019800             "READ-INPUT-FILE :: ERROR : file exceeds the "               
019900                 delimited by size                                        
020000             "100mb ceiling, rejecting remainder of file : "              
020100                 delimited by size                                        
020200             ws-current-file-name delimited by space                      
020300             into ws-msg-text                                             
020400         end-string                                                       
020500         call "progress-log" using ws-msg-text                            
020600         end-call                                                         
020700         set l-file-invalid to true                                       
020800         set ws-eof to true                                               
020900         go to 0400-exit                                                  
021000     end-if                                                               
021100                                                                          
021200     move f-input-line-text to ws-clean-line                              
021300     call "text-cleaner" using ws-clean-line                              
021400     end-call                                                             
021500                                                                          
021600     perform 0500-split-line-into-words                                   
021700                                                                          
021800 0400-exit.                                                               
021900     exit.                                                                
022000                                                                          
022100                                                                          
022200*****************************************************************         
022300* dpr-0261 -- words are delimited purely by whitespace;                   
022400* punctuation attached to a word is kept as part of the word. a           
022500* trailing word with no whitespace after it is flushed the same           
022600* as any other word once the end of the line is reached.                  
022700*****************************************************************         
022800 0500-split-line-into-words.                                              
022900                                                                          
023000     move spaces to ws-word-text                                          
023100     move 0 to ws-word-len                                                
023200                                                                          
023300     perform 0510-scan-one-line-char                                      
023400         varying ws-scan-idx from 1 by 1                                  
023500         until ws-scan-idx > cfg-input-buffer-size                        
023600                                                                          
023700     if ws-word-len > 0 then                                              
023800         perform 0530-flush-current-word                                  
023900     end-if                                                               
024000                                                                          
024100     exit paragraph.                                                      
024200                                                                          
024300                                                                          
024400 0510-scan-one-line-char.                                                 
024500                                                                          
024600     move ws-clean-line(ws-scan-idx:1) to ws-cur-char                     
024700     perform 0520-classify-current-char                                   
024800                                                                          
024900     if ws-is-whitespace then                                             
025000         if ws-word-len > 0 then                                          
025100             perform 0530-flush-current-word                              
025200         end-if                                                           
025300     else                                                                 
025400         if ws-word-len < cfg-word-capacity then                          
025500             add 1 to ws-word-len                                         
025600             move ws-cur-char to ws-word-text(ws-word-len:1)              
025700         end-if                                                           
025800     end-if                                                               
025900                                                                          
026000     exit paragraph.                                                      
026100                                                                          
026200                                                                          
026300 0520-classify-current-char.                                              
026400                                                                          
026500     set ws-not-whitespace to true                                        
026600                                                                          
026700     evaluate ws-cur-char                                                 
026800         when space                                                       
026900         when x"09"                                                       
027000         when x"0d"                                                       
027100             set ws-is-whitespace to true                                 
027200     end-evaluate                                                         
027300                                                                          
027400     exit paragraph.                                                      
027500                                                                          
027600                                                                          
027700 0530-flush-current-word.                                                 
027800                                                                          
027900     call "process-word" using ws-word-text                               
028000     end-call                                                             
028100                                                                          
028200     move spaces to ws-word-text                                          
028300     move 0 to ws-word-len                                                
028400                                                                          
028500     exit paragraph.                                                      
028600 end program read-input-file.                                             
