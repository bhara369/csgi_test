000100identification division.                                                  
000200 function-id. long-words-rule.                                            
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-04-09.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-04-09  ee  original  initial coding                              
001200*   1988-11-02  tjb dpr-0152  ascending sort added before print           
001300*   1994-08-30  klm jrt-0509  result text widened to prod width           
001400*   1999-02-15  gpk y2k-0007  y2k review - no date fields here            
001500*   2003-07-08  dlt dpr-0803  empty list now prints trailing              
001600*                             colon with nothing after it                 
001700*   2004-11-04  rdw dpr-0871  list built with a running pointer           
001800*                             instead of rescanning the buffer            
001900*****************************************************************         
002000* purpose: longwordsrule - takes the distinct long words                  
002100*          word-statistics accumulated for this file, sorts               
002200*          them ascending (ordinary case-sensitive compare),              
002300*          and formats this file's second result line:                    
002400*          label "Long Words List", text "Words longer than               
002500*          5 characters: <w1>, <w2>, ...".                                
002600*****************************************************************         
002700 environment division.                                                    
002800                                                                          
002900 configuration section.                                                   
003000                                                                          
003100 special-names.                                                           
003200     c01 is top-of-form.                                                  
003300                                                                          
003400 input-output section.                                                    
003500                                                                          
003600 data division.                                                           
003700                                                                          
003800 working-storage section.                                                 
003900                                                                          
004000 copy "source-copybooks-indexer_config.cpy".                              
004100                                                                          
004200 01  ws-sort-work-area.                                                   
004300     05  ws-outer-idx           pic 9(4) comp value 0.                    
004400     05  ws-inner-idx           pic 9(4) comp value 0.                    
004500     05  filler                 pic x(02) value spaces.                   
004600     05  ws-swap-word           pic x(100) value spaces.                  
004700                                                                          
004800*    lets a dump line up the two sort subscripts against the              
004900*    swap slot without unpacking the group by hand.                       
005000 01  ws-sort-work-view redefines ws-sort-work-area.                       
005100     05  filler                 pic x(108).                               
005200                                                                          
005300 01  ws-build-idx               pic 9(4) comp value 0.                    
005400                                                                          
005500 01  ws-min-length-edit         pic z9.                                   
005600                                                                          
005700 01  ws-min-length-numeric redefines ws-min-length-edit                   
005800                            pic 9(02).                                    
005900                                                                          
006000 01  ws-min-length-start        pic 9 comp value 1.                       
006100 01  ws-min-lead-spaces         pic 9 comp value 0.                       
006200                                                                          
006300 01  ws-result-ptr              pic 9(4) comp value 1.                    
006400                                                                          
006500*    raw-byte view of the running pointer, for a storage dump             
006600*    if the build ever stops mid-list at a puzzling position.             
006700 01  ws-result-ptr-view redefines ws-result-ptr pic x(02).                
006800                                                                          
006900 linkage section.                                                         
007000                                                                          
007100 copy "source-copybooks-linkage_section-l_word_stats.cpy".                
007200                                                                          
007300 copy "source-copybooks-linkage_section-l_indexing_result.cpy".           
007400                                                                          
007500 procedure division                                                       
007600     using l-word-stats                                                   
007700     returning l-indexing-result.                                         
007800                                                                          
007900 main-procedure.                                                          
008000                                                                          
008100     move spaces to l-indexing-result                                     
008200                                                                          
008300     move "Long Words List" to l-rule-name                                
008400                                                                          
008500     perform sort-long-words-ascending                                    
008600                                                                          
008700     move cfg-min-word-length to ws-min-length-edit                       
008800     move 0 to ws-min-lead-spaces                                         
008900     inspect ws-min-length-edit tallying ws-min-lead-spaces               
009000         for leading space                                                
009100     compute ws-min-length-start = ws-min-lead-spaces + 1                 
009200                                                                          
009300     move 1 to ws-result-ptr                                              
009400     string                                                               
009500         "Words longer than " delimited by size                           
009600         ws-min-length-edit(ws-min-length-start:)                         
009700             delimited by size                                            
009800         " characters: " delimited by size                                
009900         into l-result-text                                               
010000         with pointer ws-result-ptr                                       
010100     end-string                                                           
010200                                                                          
010300     perform build-comma-separated-list                                   
010400                                                                          
010500     goback.                                                              
010600                                                                          
010700                                                                          
010800*****************************************************************         
010900* dpr-0152 -- plain ascending bubble sort. the long-word table            
011000* this shop keeps is small (a handful of distinct words per               
011100* file), so there is no call for anything fancier here.                   
011200*****************************************************************         
011300 sort-long-words-ascending.                                               
011400                                                                          
011500     if l-long-word-count < 2 then                                        
011600         exit paragraph                                                   
011700     end-if                                                               
011800                                                                          
011900     perform bubble-outer-pass                                            
012000         varying ws-outer-idx from 1 by 1                                 
012100         until ws-outer-idx > l-long-word-count - 1                       
012200                                                                          
012300     exit paragraph.                                                      
012400                                                                          
012500                                                                          
012600 bubble-outer-pass.                                                       
012700                                                                          
012800     perform bubble-inner-compare                                         
012900         varying ws-inner-idx from 1 by 1                                 
013000         until ws-inner-idx > l-long-word-count - ws-outer-idx            
013100                                                                          
013200     exit paragraph.                                                      
013300                                                                          
013400                                                                          
013500 bubble-inner-compare.                                                    
013600                                                                          
013700     if l-long-word(ws-inner-idx) >                                       
013800         l-long-word(ws-inner-idx + 1)                                    
013900     then                                                                 
014000         move l-long-word(ws-inner-idx) to ws-swap-word                   
014100         move l-long-word(ws-inner-idx + 1)                               
014200             to l-long-word(ws-inner-idx)                                 
014300         move ws-swap-word                                                
014400             to l-long-word(ws-inner-idx + 1)                             
014500     end-if                                                               
014600                                                                          
014700     exit paragraph.                                                      
014800                                                                          
014900                                                                          
015000*****************************************************************         
015100* dpr-0871 -- the list is built forward with a running pointer            
015200* into l-result-text, so no word once written is ever rescanned.          
015300*****************************************************************         
015400 build-comma-separated-list.                                              
015500                                                                          
015600     perform append-one-long-word                                         
015700         varying ws-build-idx from 1 by 1                                 
015800         until ws-build-idx > l-long-word-count                           
015900                                                                          
016000     exit paragraph.                                                      
016100                                                                          
016200                                                                          
016300 append-one-long-word.                                                    
016400                                                                          
016500     if ws-build-idx > 1 then                                             
016600         string ", " delimited by size                                    
016700             into l-result-text                                           
016800             with pointer ws-result-ptr                                   
016900         end-string                                                       
017000     end-if                                                               
017100                                                                          
017200     string l-long-word(ws-build-idx) delimited by space                  
017300         into l-result-text                                               
017400         with pointer ws-result-ptr                                       
017500     end-string                                                           
017600                                                                          
017700     exit paragraph.                                                      
017800                                                                          
017900 end function long-words-rule.                                            
