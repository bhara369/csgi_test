000100identification division.                                                  
000200 program-id. progress-log.                                                
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-03-11.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-03-11  ee  original  initial coding as file-backed               
001200*                             logger, carried over from cbi               
001300*   1990-04-18  mfc dpr-0248  timestamp prefix added                      
001400*   1999-02-15  gpk y2k-0007  timestamp widened to 4-digit year,          
001500*                             accept ... from date yyyymmdd               
001600*   2004-11-04  rdw dpr-0871  cut down to sysout display only;            
001700*                             this run is operational logging,            
001800*                             not part of the printed report              
001900*****************************************************************         
002000* purpose: writes one operational trace line to sysout -- the             
002100*          per-file progress indicator and the end-of-run                 
002200*          elapsed time line called for by the batch flow.                
002300*          none of this is part of the checked report output.             
002400*****************************************************************         
002500 environment division.                                                    
002600                                                                          
002700 configuration section.                                                   
002800                                                                          
002900 special-names.                                                           
003000     c01 is top-of-form.                                                  
003100                                                                          
003200 input-output section.                                                    
003300                                                                          
003400 data division.                                                           
003500                                                                          
003600 working-storage section.                                                 
003700                                                                          
003705*    dpr-0871 -- how many lines this run has written so                   
003706*    far, so a dump taken mid-run shows logging is alive.                 
003707 77  ws-log-line-count           pic 9(9) comp value 0.                   
003708                                                                          
003800 01  ws-current-date-raw         pic 9(08) value 0.                       
003900                                                                          
004000*    y2k-0007 -- yyyymmdd form of accept, split out below so the          
004100*    stamp can be built field by field without further parsing.           
004200 01  ws-current-date-parts redefines ws-current-date-raw.                 
004300     05  ws-year                 pic 9(4).                                
004400     05  ws-month                pic 99.                                  
004500     05  ws-day                  pic 99.                                  
004600                                                                          
004700 01  ws-current-time-raw         pic 9(08) value 0.                       
004800                                                                          
004900 01  ws-current-time-parts redefines ws-current-time-raw.                 
005000     05  ws-hour                 pic 99.                                  
005100     05  ws-min                  pic 99.                                  
005200     05  ws-sec                  pic 99.                                  
005300     05  ws-hsec                 pic 99.                                  
005400                                                                          
005500 01  ws-log-line                 pic x(200) value spaces.                 
005600                                                                          
005700*    kept only as a quick way to eyeball the stamp against the            
005800*    text portion in a dump -- not moved into on its own.                 
005900 01  ws-log-line-view redefines ws-log-line.                              
006000     05  ws-log-line-stamp       pic x(22).                               
006100     05  ws-log-line-message     pic x(178).                              
006200                                                                          
006300 linkage section.                                                         
006400                                                                          
006500 01  l-log-text                  pic x(200).                              
006600                                                                          
006700 procedure division using l-log-text.                                     
006800                                                                          
006900 main-procedure.                                                          
007000                                                                          
007100     move spaces to ws-log-line                                           
007200     accept ws-current-date-raw from date yyyymmdd                        
007300     accept ws-current-time-raw from time                                 
007400                                                                          
007500     string                                                               
007600         "[" delimited by size                                            
007700         ws-year delimited by size                                        
007800         "-" delimited by size                                            
007900         ws-month delimited by size                                       
008000         "-" delimited by size                                            
008100         ws-day delimited by size                                         
008200         " " delimited by size                                            
008300         ws-hour delimited by size                                        
008400         ":" delimited by size                                            
008500         ws-min delimited by size                                         
008600         ":" delimited by size                                            
008700         ws-sec delimited by size                                         
008800         "] " delimited by size                                           
008900         l-log-text delimited by size                                     
009000         into ws-log-line                                                 
009100     end-string                                                           
009200                                                                          
009300     display ws-log-line upon console                                     
009350    add 1 to ws-log-line-count                                            
009400                                                                          
009500     goback.                                                              
009600                                                                          
009700 end program progress-log.                                                
