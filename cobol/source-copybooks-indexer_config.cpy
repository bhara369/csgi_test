000100*****************************************************************         
000200* Author: Erik Eriksen                                                    
000300* Create Date: 2022-02-07                                                 
000400* Last Modified: 2022-02-07                                               
000500* Purpose: Fixed configuration constants for the text-indexing            
000600*          batch job. These were fixed constants on the old               
000700*          interpreter's config card, moved here when dpr-0871            
000750*          retired that interpreter for a straight batch step --          
000800*          there's no config loader in this shop, so the                  
000900*          numbers just live here.                                        
001000* Tectonics: ./build.sh                                                   
001100*****************************************************************         
001200*    cfg-input-buffer-size - size of one line sequential input            
001300*                            record (input-line-record).                  
001400*    cfg-max-file-size     - largest input file, in bytes, that           
001500*                            will be accepted (100 mb).                   
001600*    cfg-min-word-length   - a word longer than this many                 
001700*                            characters is a "long word".                 
001800*    cfg-word-capacity     - longest word kept whole; anything            
001900*                            past this is truncated.                      
002000*    cfg-progress-interval - percent-of-files-processed                   
002100*                            interval a progress line is logged.          
002200 78  cfg-input-buffer-size      value 200.                                
002300 78  cfg-max-file-size          value 104857600.                          
002400 78  cfg-min-word-length        value 5.                                  
002500 78  cfg-word-capacity          value 100.                                
002600 78  cfg-progress-interval      value 25.                                 
