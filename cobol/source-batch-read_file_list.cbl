000100identification division.                                                  
000200 program-id. read-file-list.                                              
000300 author. erik eriksen.                                                    
000400 installation. data processing.                                           
000500 date-written. 1987-03-11.                                                
000600 date-compiled.                                                           
000700 security. none.                                                          
000800                                                                          
000900*****************************************************************         
001000* change log                                                              
001100*   1987-03-11  ee  original  initial coding (was the command             
001200*                             line argument parser; this job              
001300*                             runs from a control file instead)           
001400*   1988-06-02  tjb dpr-0114  reworked to build a file list               
001500*                             table instead of a single name              
001600*   1989-02-27  mfc dpr-0180  blank and comment card skipping             
001700*   1999-02-15  gpk y2k-0007  y2k review - no date fields here            
001800*   2004-11-04  rdw dpr-0871  raised max entries to 5000                  
001900*****************************************************************         
002000* purpose: reads the job's file-list control file (dd name                
002100*          ddfilst) and builds the table of input file paths              
002200*          file-processor is to run this batch step over. one             
002300*          path per card image; a card beginning with '*' or a            
002400*          blank card is skipped.                                         
002500*****************************************************************         
002600 environment division.                                                    
002700                                                                          
002800 configuration section.                                                   
002900                                                                          
003000 special-names.                                                           
003100     c01 is top-of-form.                                                  
003200                                                                          
003300 input-output section.                                                    
003400                                                                          
003500 file-control.                                                            
003600     select optional fd-file-list                                         
003700         assign to DDFILST                                                
003800         organization is line sequential                                  
003900         file status is ws-file-list-status.                              
004000                                                                          
004100 data division.                                                           
004200                                                                          
004300 file section.                                                            
004400                                                                          
004500 fd  fd-file-list                                                         
004600     record contains 1024 characters                                      
004700     recording mode is f.                                                 
004800 01  f-file-list-card           pic x(1024).                              
004900                                                                          
005000 working-storage section.                                                 
005100                                                                          
005200 01  ws-file-list-status        pic x(02) value spaces.                   
005300     88  ws-file-list-ok        value "00".                               
005400     88  ws-file-list-eof       value "10".                               
005500                                                                          
005600*    a byte-pair view of the status code, kept so the two status          
005700*    digits can be tested on their own if a future release needs          
005800*    to tell "at end" apart from other non-zero statuses here.            
005900 01  ws-file-list-status-view redefines ws-file-list-status.              
006000     05  ws-file-list-status-1  pic x(01).                                
006100     05  ws-file-list-status-2  pic x(01).                                
006200                                                                          
006300 01  ws-eof-sw                  pic x(01) value 'N'.                      
006400     88  ws-eof                 value 'Y'.                                
006500     88  ws-not-eof             value 'N'.                                
006600                                                                          
006700 01  ws-msg-text                pic x(200) value spaces.                  
006800                                                                          
006900 01  ws-entry-count-edit        pic z(4)9.                                
007000                                                                          
007100*    numeric-only view of the same edit field, used only when             
007200*    the count needs to feed back into an arithmetic statement.           
007300 01  ws-entry-count-numeric redefines ws-entry-count-edit                 
007400                             pic 9(05).                                   
007500                                                                          
007600*    same trick applied to the sysout message buffer -- a                 
007700*    quick two-way split when a message needs to be traced.               
007800 01  ws-msg-text-view redefines ws-msg-text.                              
007900     05  ws-msg-text-head        pic x(100).                              
008000     05  ws-msg-text-tail        pic x(100).                              
008100                                                                          
008200 linkage section.                                                         
008300                                                                          
008400 copy "source-copybooks-linkage_section-l_file_list.cpy".                 
008500                                                                          
008600 procedure division using l-file-list-table.                              
008700                                                                          
008800 main-procedure.                                                          
008900                                                                          
009000     move 0 to l-num-files                                                
009100     set ws-not-eof to true                                               
009200                                                                          
009300     open input fd-file-list                                              
009400                                                                          
009500     if not ws-file-list-ok then                                          
009600         move spaces to ws-msg-text                                       
009700         string                                                           
009800             "READ-FILE-LIST :: ERROR : unable to open "                  
009900                 delimited by size                                        
010000             "control file, status: " delimited by size                   
010100             ws-file-list-status delimited by size                        
010200             into ws-msg-text                                             
010300         end-string                                                       
010400         call "progress-log" using ws-msg-text                            
010500         end-call                                                         
010600         goback                                                           
010700     end-if                                                               
010800                                                                          
010900     perform read-one-list-card until ws-eof                              
011000                                                                          
011100     close fd-file-list                                                   
011200                                                                          
011300     goback.                                                              
011400                                                                          
011500                                                                          
011600 read-one-list-card.                                                      
011700                                                                          
011800     read fd-file-list                                                    
011900         at end                                                           
012000             set ws-eof to true                                           
012100         not at end                                                       
012200             perform add-file-if-usable                                   
012300     end-read                                                             
012400                                                                          
012500     exit paragraph.                                                      
012600                                                                          
012700                                                                          
012800 add-file-if-usable.                                                      
012900                                                                          
013000     if f-file-list-card = spaces                                         
013100         or f-file-list-card(1:1) = '*'                                   
013200     then                                                                 
013300         exit paragraph                                                   
013400     end-if                                                               
013500                                                                          
013600     if l-num-files >= 5000 then                                          
013700         move spaces to ws-msg-text                                       
013800         string                                                           
013900             "READ-FILE-LIST :: file list table is full, "                
014000                 delimited by size                                        
014100             "remaining control file entries are ignored."                
014200                 delimited by size                                        
014300             into ws-msg-text                                             
014400         end-string                                                       
014500         call "progress-log" using ws-msg-text                            
014600         end-call                                                         
014700         exit paragraph                                                   
014800     end-if                                                               
014900                                                                          
015000     add 1 to l-num-files                                                 
015100     move f-file-list-card to l-file-path(l-num-files)                    
015200                                                                          
015300     exit paragraph.                                                      
015400                                                                          
015500 end program read-file-list.                                              
